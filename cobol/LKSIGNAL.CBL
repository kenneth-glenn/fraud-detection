000100*                                                                 
000200*    LKSIGNAL.CBL                                                 
000300*    -----------------------------------------------------------  
000400*    LINKAGE-SECTION COPY OF THE FOUR FRAUD-SIGNAL ENTRIES -      
000500*    FILLED BY FRAUD-DETECTION-SERVICE IN FIXED ORDER LOCATION /  
000600*    IP-ADDRESS / TRANSACTION / CARD-DETAILS, MOVED WHOLE BY      
000700*    FRAUD-SCORING-BATCH INTO THE SCORED OUTPUT RECORD.           
000800*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000900*    -----------------------------------------------------------  
001000*                                                                 
001100 01  LK-SIGNAL-TABLE.                                             
001200     05  LK-SIGNAL OCCURS 4 TIMES INDEXED BY LK-SIGNAL-IDX.       
001300         10  LK-SIGNAL-TYPE       PIC X(15).                      
001400         10  LK-POTENTIAL-FRAUD   PIC X(01).                      
001500             88  LK-FRAUD-FLAGGED     VALUE "Y".                  
001600         10  LK-SIGNAL-DETAIL     PIC X(80).                      
001700         10  LK-SIGNAL-DETAIL-2   PIC X(80).                      
001800*                                                                 
001900 01  LK-SIGNAL-TABLE-IMAGE REDEFINES LK-SIGNAL-TABLE.             
002000     05  FILLER                   PIC X(704).                     
