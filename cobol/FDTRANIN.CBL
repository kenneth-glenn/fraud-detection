000100*                                                                 
000200*    FDTRANIN.CBL                                                 
000300*    -----------------------------------------------------------  
000400*    FD AND RECORD LAYOUT FOR THE TRANSACTION INPUT FILE.         
000500*    ONE FIXED 418-BYTE TRANSACTION-RECORD PER LINE.  THIS IS     
000600*    THE "CURRENT" PERSISTED VERSION OF THE TRANSACTION - THE     
000700*    VALID-FROM/VALID-TO/IS-CURRENT FIELDS ARE RESTAMPED BY       
000800*    TRANSACTION-MAPPER ON EVERY RUN REGARDLESS OF WHAT COMES     
000900*    IN ON THE INPUT LINE.                                        
001000*    06/09/26  CAV  WI-4471 ORIGINAL.                             
001100*    -----------------------------------------------------------  
001200*                                                                 
001300 FD  TRANSACTION-FILE                                             
001400     LABEL RECORDS ARE OMITTED                                    
001500     RECORDING MODE IS F.                                         
001600*                                                                 
001700 01  TRANSACTION-RECORD-IN.                                       
001800     05  TRI-TRANSACTION-ID       PIC X(36).                      
001900     05  TRI-CUSTOMER-NAME        PIC X(60).                      
002000     05  TRI-IP-ADDRESS           PIC X(45).                      
002100     05  TRI-CUSTOMER-CITY        PIC X(40).                      
002200     05  TRI-CUSTOMER-STATE       PIC X(02).                      
002300     05  TRI-CARD-LAST4           PIC X(04).                      
002400     05  TRI-NAME-ON-CARD         PIC X(60).                      
002500     05  TRI-PURCHASE-AMOUNT      PIC 9(17)V99.                   
002600     05  TRI-MERCHANT-NAME        PIC X(60).                      
002700     05  TRI-MERCHANT-CITY        PIC X(40).                      
002800     05  TRI-MERCHANT-STATE       PIC X(02).                      
002900     05  TRI-PURCHASED-ITEM-COUNT PIC S9(9).                      
003000     05  TRI-VALID-FROM           PIC X(20).                      
003100     05  TRI-VALID-TO             PIC X(20).                      
003200     05  TRI-IS-CURRENT           PIC X(01).                      
003300         88  TRI-CURRENT-RECORD   VALUE "Y".                      
003400*                                                                 
003500 01  TRANSACTION-RECORD-IMAGE REDEFINES TRANSACTION-RECORD-IN.    
003600     05  FILLER                   PIC X(418).                     
