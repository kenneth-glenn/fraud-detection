000100*                                                                 
000200*    SLTRANIN.CBL                                                 
000300*    -----------------------------------------------------------  
000400*    FILE-CONTROL ENTRY FOR THE TRANSACTION INPUT FILE.           
000500*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000600*    -----------------------------------------------------------  
000700*                                                                 
000800     SELECT TRANSACTION-FILE ASSIGN TO TRANSACTION-IN             
000900            ORGANIZATION IS LINE SEQUENTIAL.                      
