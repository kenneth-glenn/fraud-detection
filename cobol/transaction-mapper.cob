000100*                                                                 
000200*    IDENTIFICATION DIVISION.                                     
000300 IDENTIFICATION DIVISION.                                         
000400 PROGRAM-ID.     transaction-mapper.                              
000500 AUTHOR.         R. MCALLISTER.                                   
000600 INSTALLATION.   PAYMENTS RISK SYSTEMS - BATCH DEVELOPMENT.       
000700 DATE-WRITTEN.   03/11/87.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL - FRAUD OPERATIONS USE ONLY.        
001000*                                                                 
001100*    -----------------------------------------------------------  
001200*    CHANGE LOG                                                   
001300*    -----------------------------------------------------------  
001400*    03/11/87  RAM  ORIGINAL - EFFECTIVE-DATE STAMP ROUTINE FOR   
001500*                   THE ORDER MASTER CONVERSION RUN.              
001600*    07/22/89  RAM  ADDED RECORD-ID GENERATION FOR INBOUND        
001700*                   RECORDS ARRIVING WITH NO KEY SUPPLIED.        
001800*    01/14/92  DJO  CHANGED THE EFFECTIVE-DATE WINDOW FROM A      
001900*                   1-DAY SPREAD TO A 2-HOUR SPREAD PER OPS.      
002000*    05/30/95  DJO  ADDED CURRENT-RECORD FLAG STAMP, DROPPED THE  
002100*                   OBSOLETE PURGE-DATE FIELD.                    
002200*    11/02/98  CAV  Y2K REMEDIATION - 4-DIGIT YEAR CARRIED        
002300*                   THROUGHOUT, RETIRED THE 2-DIGIT WINDOW.       
002400*    08/19/99  CAV  Y2K REGRESSION FIX - CENTURY DID NOT CARRY    
002500*                   ON THE HOUR-WINDOW DAY ROLLOVER.              
002600*    04/09/01  CAV  ADDED DAYS-IN-MONTH TABLE SO THE WINDOW CAN   
002700*                   CARRY ACROSS A MONTH-END CORRECTLY.           
002800*    09/13/04  TLO  REASSIGNED FROM ORDER MASTER TO THE GENERAL   
002900*                   RECORD-VERSIONING UTILITY POOL.               
003000*    02/27/09  TLO  CLEANUP - REMOVED THE DEAD ACCEPT-EMPTY-DATE  
003100*                   SWITCH LEFT OVER FROM THE OLD SCREEN.         
003200*    06/09/26  CAV  WI-4471 REBUILT FOR FRAUD-SIGNAL SCORING -    
003300*                   STAMPS VALID-FROM/VALID-TO AND THE CURRENT-   
003400*                   RECORD FLAG ON EACH TRANSACTION SCORED THIS   
003500*                   RUN, ASSIGNS A TRANSACTION-ID WHEN THE FEED   
003600*                   DOES NOT SUPPLY ONE.                          
003700*    08/10/26  CAV  WI-4471 QA FIX - LK-RUN-SEQUENCE WAS DEFAULT  
003800*                   USAGE DISPLAY WHILE THE CALLER PASSES A COMP  
003900*                   RUN SEQUENCE - MATCHED USAGE TO COMP SO THE   
004000*                   GENERATED TRANSACTION-ID NO LONGER READS      
004100*                   GARBAGE OFF THE CALL BOUNDARY.  LOWER-CASED   
004200*                   PROGRAM-ID TO MATCH THE SOURCE FILE NAME.     
004300*    -----------------------------------------------------------  
004400*                                                                 
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM.                                          
004900*                                                                 
005000 DATA DIVISION.                                                   
005100 WORKING-STORAGE SECTION.                                         
005200*                                                                 
005300*    THE VALID-FROM/VALID-TO WINDOW IS COMPUTED ONCE, ON THE      
005400*    FIRST TRANSACTION OF THE RUN, AND REUSED ON EVERY CALL       
005500*    AFTER THAT - ONE RUN TIMESTAMP SHARED BY THE WHOLE RUN.      
005600 77  W-WINDOW-BUILT          PIC X     VALUE "N".                 
005700     88  W-WINDOW-IS-BUILT             VALUE "Y".                 
005800*                                                                 
005900 77  GDTV-TODAY-CCYYMMDD        PIC 9(08).                        
006000 01  GDTV-TODAY-DATE REDEFINES GDTV-TODAY-CCYYMMDD.               
006100     05  GDTV-TODAY-CCYY        PIC 9(04).                        
006200     05  GDTV-TODAY-MM          PIC 9(02).                        
006300     05  GDTV-TODAY-DD          PIC 9(02).                        
006400*                                                                 
006500 77  GDTV-NOW-HHMMSSCC          PIC 9(08).                        
006600 01  GDTV-NOW-TIME REDEFINES GDTV-NOW-HHMMSSCC.                   
006700     05  GDTV-NOW-HH            PIC 9(02).                        
006800     05  GDTV-NOW-MM            PIC 9(02).                        
006900     05  GDTV-NOW-SS            PIC 9(02).                        
007000     05  GDTV-NOW-CC            PIC 9(02).                        
007100*                                                                 
007200 77  GDTV-DAYS-IN-MONTH-LIT     PIC 9(24)                         
007300                              VALUE "312831303130313130313031".   
007400 01  GDTV-DAYS-IN-MONTH-TABLE REDEFINES GDTV-DAYS-IN-MONTH-LIT.   
007500     05  GDTV-DAYS-IN-MONTH     PIC 9(02) OCCURS 12 TIMES.        
007600*                                                                 
007700 77  GDTV-FROM-CCYY             PIC 9(04) COMP.                   
007800 77  GDTV-FROM-MM               PIC 9(02) COMP.                   
007900 77  GDTV-FROM-DD               PIC 9(02) COMP.                   
008000 77  GDTV-FROM-HH               PIC 9(02) COMP.                   
008100 77  GDTV-TO-CCYY               PIC 9(04) COMP.                   
008200 77  GDTV-TO-MM                 PIC 9(02) COMP.                   
008300 77  GDTV-TO-DD                 PIC 9(02) COMP.                   
008400 77  GDTV-TO-HH                 PIC 9(02) COMP.                   
008500*                                                                 
008600 77  GDTV-MONTH-IDX             PIC 9(02) COMP.                   
008700 77  GDTV-DAYS-THIS-MONTH       PIC 9(02) COMP.                   
008800 77  GDTV-LEAP-YEAR-CCYY        PIC 9(04) COMP.                   
008900 77  GDTV-LEAP-YEAR-DUMMY-QUO             PIC 9(04) COMP.         
009000 77  GDTV-LEAP-YEAR-REMAINDER              PIC 9(02) COMP.        
009100*                                                                 
009200 77  GDTV-CACHED-VALID-FROM     PIC X(20).                        
009300 77  GDTV-CACHED-VALID-TO       PIC X(20).                        
009400 77  GEN-TRANS-ID-TEXT           PIC X(36).                       
009500*                                                                 
009600 LINKAGE SECTION.                                                 
009700     COPY "LKTRANS.CBL".                                          
009800*                                                                 
009900 01  LK-RUN-SEQUENCE          PIC 9(08) COMP.                     
010000*                                                                 
010100 PROCEDURE DIVISION USING LK-TRANSACTION-RECORD, LK-RUN-SEQUENCE. 
010200*                                                                 
010300 MAIN-LOGIC-I.                                                    
010400*                                                                 
010500     PERFORM 1000-BUILD-WINDOW-I THRU 1000-BUILD-WINDOW-F.        
010600     PERFORM 2000-STAMP-TRANSACTION-I                             
010700        THRU 2000-STAMP-TRANSACTION-F.                            
010800*                                                                 
010900 MAIN-LOGIC-F.                                                    
011000     GOBACK.                                                      
011100*    -----------------------------------------------------------  
011200*                                                                 
011300 1000-BUILD-WINDOW-I.                                             
011400*                                                                 
011500     IF NOT W-WINDOW-IS-BUILT                                     
011600        PERFORM 1100-READ-SYSTEM-CLOCK-I                          
011700           THRU 1100-READ-SYSTEM-CLOCK-F                          
011800        PERFORM 1200-COMPUTE-FROM-I THRU 1200-COMPUTE-FROM-F      
011900        PERFORM 1300-COMPUTE-TO-I   THRU 1300-COMPUTE-TO-F        
012000        PERFORM 1400-EDIT-WINDOW-I  THRU 1400-EDIT-WINDOW-F       
012100        MOVE "Y" TO W-WINDOW-BUILT                                
012200     END-IF.                                                      
012300*                                                                 
012400 1000-BUILD-WINDOW-F. EXIT.                                       
012500*    -----------------------------------------------------------  
012600*                                                                 
012700 1100-READ-SYSTEM-CLOCK-I.                                        
012800*                                                                 
012900     ACCEPT GDTV-TODAY-CCYYMMDD FROM DATE YYYYMMDD.               
013000     ACCEPT GDTV-NOW-HHMMSSCC FROM TIME.                          
013100*                                                                 
013200 1100-READ-SYSTEM-CLOCK-F. EXIT.                                  
013300*    -----------------------------------------------------------  
013400*                                                                 
013500 1200-COMPUTE-FROM-I.                                             
013600*                                                                 
013700     MOVE GDTV-TODAY-CCYY TO GDTV-FROM-CCYY.                      
013800     MOVE GDTV-TODAY-MM   TO GDTV-FROM-MM.                        
013900     MOVE GDTV-TODAY-DD   TO GDTV-FROM-DD.                        
014000     IF GDTV-NOW-HH = 0                                           
014100        MOVE 23 TO GDTV-FROM-HH                                   
014200        PERFORM 1500-BACK-UP-ONE-DAY-I                            
014300           THRU 1500-BACK-UP-ONE-DAY-F                            
014400     ELSE                                                         
014500        COMPUTE GDTV-FROM-HH = GDTV-NOW-HH - 1                    
014600     END-IF.                                                      
014700*                                                                 
014800 1200-COMPUTE-FROM-F. EXIT.                                       
014900*    -----------------------------------------------------------  
015000*                                                                 
015100 1300-COMPUTE-TO-I.                                               
015200*                                                                 
015300     MOVE GDTV-TODAY-CCYY TO GDTV-TO-CCYY.                        
015400     MOVE GDTV-TODAY-MM   TO GDTV-TO-MM.                          
015500     MOVE GDTV-TODAY-DD   TO GDTV-TO-DD.                          
015600     IF GDTV-NOW-HH = 23                                          
015700        MOVE 0 TO GDTV-TO-HH                                      
015800        PERFORM 1700-ADVANCE-ONE-DAY-I                            
015900           THRU 1700-ADVANCE-ONE-DAY-F                            
016000     ELSE                                                         
016100        COMPUTE GDTV-TO-HH = GDTV-NOW-HH + 1                      
016200     END-IF.                                                      
016300*                                                                 
016400 1300-COMPUTE-TO-F. EXIT.                                         
016500*    -----------------------------------------------------------  
016600*                                                                 
016700 1400-EDIT-WINDOW-I.                                              
016800*                                                                 
016900     MOVE SPACES TO GDTV-CACHED-VALID-FROM.                       
017000     STRING GDTV-FROM-CCYY "-" GDTV-FROM-MM "-" GDTV-FROM-DD "T"  
017100            GDTV-FROM-HH ":" GDTV-NOW-MM ":" GDTV-NOW-SS "Z"      
017200            DELIMITED BY SIZE INTO GDTV-CACHED-VALID-FROM.        
017300     MOVE SPACES TO GDTV-CACHED-VALID-TO.                         
017400     STRING GDTV-TO-CCYY "-" GDTV-TO-MM "-" GDTV-TO-DD "T"        
017500            GDTV-TO-HH ":" GDTV-NOW-MM ":" GDTV-NOW-SS "Z"        
017600            DELIMITED BY SIZE INTO GDTV-CACHED-VALID-TO.          
017700*                                                                 
017800 1400-EDIT-WINDOW-F. EXIT.                                        
017900*    -----------------------------------------------------------  
018000*                                                                 
018100 1500-BACK-UP-ONE-DAY-I.                                          
018200*                                                                 
018300     IF GDTV-FROM-DD > 1                                          
018400        COMPUTE GDTV-FROM-DD = GDTV-FROM-DD - 1                   
018500     ELSE                                                         
018600        IF GDTV-FROM-MM > 1                                       
018700           COMPUTE GDTV-FROM-MM = GDTV-FROM-MM - 1                
018800        ELSE                                                      
018900           MOVE 12 TO GDTV-FROM-MM                                
019000           COMPUTE GDTV-FROM-CCYY = GDTV-FROM-CCYY - 1            
019100        END-IF                                                    
019200        MOVE GDTV-FROM-MM   TO GDTV-MONTH-IDX                     
019300        MOVE GDTV-FROM-CCYY TO GDTV-LEAP-YEAR-CCYY                
019400        PERFORM 1600-DAYS-IN-MONTH-I THRU 1600-DAYS-IN-MONTH-F    
019500        MOVE GDTV-DAYS-THIS-MONTH TO GDTV-FROM-DD                 
019600     END-IF.                                                      
019700*                                                                 
019800 1500-BACK-UP-ONE-DAY-F. EXIT.                                    
019900*    -----------------------------------------------------------  
020000*                                                                 
020100 1600-DAYS-IN-MONTH-I.                                            
020200*                                                                 
020300     MOVE GDTV-DAYS-IN-MONTH (GDTV-MONTH-IDX)                     
020400       TO GDTV-DAYS-THIS-MONTH.                                   
020500     IF GDTV-MONTH-IDX = 2                                        
020600        DIVIDE GDTV-LEAP-YEAR-CCYY BY 4                           
020700           GIVING GDTV-LEAP-YEAR-DUMMY-QUO                        
020800           REMAINDER GDTV-LEAP-YEAR-REMAINDER                     
020900        IF GDTV-LEAP-YEAR-REMAINDER = 0                           
021000           MOVE 29 TO GDTV-DAYS-THIS-MONTH                        
021100        END-IF                                                    
021200     END-IF.                                                      
021300*                                                                 
021400 1600-DAYS-IN-MONTH-F. EXIT.                                      
021500*    -----------------------------------------------------------  
021600*                                                                 
021700 1700-ADVANCE-ONE-DAY-I.                                          
021800*                                                                 
021900     MOVE GDTV-TO-MM   TO GDTV-MONTH-IDX.                         
022000     MOVE GDTV-TO-CCYY TO GDTV-LEAP-YEAR-CCYY.                    
022100     PERFORM 1600-DAYS-IN-MONTH-I THRU 1600-DAYS-IN-MONTH-F.      
022200     IF GDTV-TO-DD < GDTV-DAYS-THIS-MONTH                         
022300        COMPUTE GDTV-TO-DD = GDTV-TO-DD + 1                       
022400     ELSE                                                         
022500        MOVE 1 TO GDTV-TO-DD                                      
022600        IF GDTV-TO-MM < 12                                        
022700           COMPUTE GDTV-TO-MM = GDTV-TO-MM + 1                    
022800        ELSE                                                      
022900           MOVE 1 TO GDTV-TO-MM                                   
023000           COMPUTE GDTV-TO-CCYY = GDTV-TO-CCYY + 1                
023100        END-IF                                                    
023200     END-IF.                                                      
023300*                                                                 
023400 1700-ADVANCE-ONE-DAY-F. EXIT.                                    
023500*    -----------------------------------------------------------  
023600*                                                                 
023700 2000-STAMP-TRANSACTION-I.                                        
023800*                                                                 
023900     MOVE GDTV-CACHED-VALID-FROM TO LK-VALID-FROM.                
024000     MOVE GDTV-CACHED-VALID-TO   TO LK-VALID-TO.                  
024100     MOVE "Y" TO LK-IS-CURRENT.                                   
024200     PERFORM 2100-ASSIGN-TRANS-ID-I THRU 2100-ASSIGN-TRANS-ID-F.  
024300*                                                                 
024400 2000-STAMP-TRANSACTION-F. EXIT.                                  
024500*    -----------------------------------------------------------  
024600*                                                                 
024700*    NO NESTED GROUP ON THE INBOUND RECORD IS EVER DEFAULTED OR   
024800*    REJECTED HERE - A MISSING CITY/STATE, CARD, OR MERCHANT      
024900*    GROUP IS LEFT EXACTLY AS THE INPUT LINE CARRIED IT.  THAT    
025000*    IS FRAUD-DETECTION-SERVICE'S JOB, NOT THIS ROUTINE'S.        
025100*                                                                 
025200 2100-ASSIGN-TRANS-ID-I.                                          
025300*                                                                 
025400     IF LK-TRANSACTION-ID = SPACES                                
025500        MOVE SPACES TO GEN-TRANS-ID-TEXT                          
025600        STRING "TX" GDTV-TODAY-CCYYMMDD "-" LK-RUN-SEQUENCE       
025700               DELIMITED BY SIZE INTO GEN-TRANS-ID-TEXT           
025800        MOVE GEN-TRANS-ID-TEXT TO LK-TRANSACTION-ID               
025900     END-IF.                                                      
026000*                                                                 
026100 2100-ASSIGN-TRANS-ID-F. EXIT.                                    
