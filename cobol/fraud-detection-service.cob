000100*                                                                 
000200*    IDENTIFICATION DIVISION.                                     
000300 IDENTIFICATION DIVISION.                                         
000400 PROGRAM-ID.     fraud-detection-service.                         
000500 AUTHOR.         D. OKAFOR.                                       
000600 INSTALLATION.   PAYMENTS RISK SYSTEMS - BATCH DEVELOPMENT.       
000700 DATE-WRITTEN.   01/14/92.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL - FRAUD OPERATIONS USE ONLY.        
001000*                                                                 
001100*    -----------------------------------------------------------  
001200*    CHANGE LOG                                                   
001300*    -----------------------------------------------------------  
001400*    01/14/92  DJO  ORIGINAL - FOUR-CHECK RULE ENGINE SPUN OFF OF 
001500*                   THE OLD VOUCHER EXCEPTION-EDIT ROUTINE.       
001600*    06/03/94  DJO  ADDED THE CARD-HOLDER NAME MATCH CHECK AT THE 
001700*                   REQUEST OF CARD SERVICES.                     
001800*    02/11/97  CAV  ADDED THE STATE-ABBREVIATION VALIDATION TABLE 
001900*                   - PRIOR VERSION TRUSTED WHATEVER CAME IN.     
002000*    11/30/98  CAV  Y2K REMEDIATION - NO DATE FIELDS EDITED IN    
002100*                   THIS MODULE, REVIEWED AND SIGNED OFF ONLY.    
002200*    07/08/03  TLO  ADDED THE PRIVATE-IP-RANGE CHECK FOR THE      
002300*                   ONLINE CHANNEL FEED.                          
002400*    03/22/10  TLO  REWORKED THE STATE TABLE SEARCH TO STOP ON    
002500*                   FIRST MATCH INSTEAD OF SCANNING PAST IT.      
002600*    06/09/26  CAV  WI-4471 REBUILT AS THE FRAUD-SIGNAL SCORING   
002700*                   RULE ENGINE - PRODUCES THE FOUR FRAUD SIGNALS 
002800*                   (LOCATION, IP_ADDRESS, TRANSACTION, CARD_     
002900*                   DETAILS) FOR ONE TRANSACTION PER CALL, IN     
003000*                   THAT FIXED ORDER, FOR FRAUD-SCORING-BATCH.    
003100*    08/10/26  CAV  WI-4471 QA FIX - LOWER-CASED PROGRAM-ID TO    
003200*                   MATCH THE SOURCE FILE NAME PER SHOP STANDARD. 
003300*    08/10/26  CAV  WI-4471 QA FIX - 172-RANGE TEST ON IP-OCT2 WAS
003400*                   FALSE FOR EVERY TWO-DIGIT OCTET BECAUSE       
003500*                   UNSTRING PADS THE THIRD BYTE WITH A SPACE AND 
003600*                   "IS NUMERIC" FAILS ON THE WHOLE X(03) FIELD.  
003700*                   NOW TESTS THE FIRST TWO BYTES ONLY, WITH THE  
003800*                   THIRD CONFIRMED BLANK, SO 16-31 IS RECOGNIZED.
003900*    -----------------------------------------------------------  
004000*                                                                 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500*                                                                 
004600 DATA DIVISION.                                                   
004700 WORKING-STORAGE SECTION.                                         
004800*                                                                 
004900     COPY "WSSTATTB.CBL".                                         
005000     COPY "WSMSGS.CBL".                                           
005100*                                                                 
005200 77  CUST-CITY-UC          PIC X(40).                             
005300 77  MERCH-CITY-UC         PIC X(40).                             
005400 77  CUST-STATE-UC         PIC X(02).                             
005500 77  MERCH-STATE-UC        PIC X(02).                             
005600 77  CUST-NAME-UC          PIC X(60).                             
005700 77  CARD-NAME-UC          PIC X(60).                             
005800*                                                                 
005900 77  STATE-IDX             PIC 9(02) COMP.                        
006000 77  W-CUST-FOUND-SW         PIC X(01) VALUE "N".                 
006100     88  CUST-STATE-FOUND            VALUE "Y".                   
006200 77  W-MERCH-FOUND-SW        PIC X(01) VALUE "N".                 
006300     88  MERCH-STATE-FOUND           VALUE "Y".                   
006400 77  W-STATES-VALID-SW       PIC X(01) VALUE "N".                 
006500     88  STATES-ARE-VALID            VALUE "Y".                   
006600*                                                                 
006700 77  IP-OCT1               PIC X(03).                             
006800 77  IP-OCT2               PIC X(03).                             
006900 77  IP-OCT3               PIC X(03).                             
007000 77  IP-OCT4               PIC X(03).                             
007100 77  IP-OCT2-NUM           PIC 9(03) COMP.                        
007200 77  W-IP-PRIVATE-SW         PIC X(01) VALUE "N".                 
007300     88  IP-IS-PRIVATE               VALUE "Y".                   
007400*                                                                 
007500 LINKAGE SECTION.                                                 
007600     COPY "LKTRANS.CBL".                                          
007700     COPY "LKSIGNAL.CBL".                                         
007800*                                                                 
007900 PROCEDURE DIVISION USING LK-TRANSACTION-RECORD, LK-SIGNAL-TABLE. 
008000*                                                                 
008100 MAIN-LOGIC-I.                                                    
008200*                                                                 
008300     PERFORM 3100-CHECK-LOCATION-I THRU 3100-CHECK-LOCATION-F.    
008400     PERFORM 3200-CHECK-IP-ADDRESS-I THRU 3200-CHECK-IP-ADDRESS-F.
008500     PERFORM 3300-CHECK-TRANSACTION-I                             
008600        THRU 3300-CHECK-TRANSACTION-F.                            
008700     PERFORM 3400-CHECK-CARD-DETAILS-I                            
008800        THRU 3400-CHECK-CARD-DETAILS-F.                           
008900*                                                                 
009000 MAIN-LOGIC-F.                                                    
009100     GOBACK.                                                      
009200*    -----------------------------------------------------------  
009300*    1. LOCATION CHECK - COMPARES CUSTOMER AND MERCHANT CITY AND  
009400*       STATE AFTER CONFIRMING BOTH STATES ARE VALID ABBREVS.     
009500*    -----------------------------------------------------------  
009600*                                                                 
009700 3100-CHECK-LOCATION-I.                                           
009800*                                                                 
009900     MOVE "LOCATION"   TO LK-SIGNAL-TYPE (1).                     
010000     MOVE SPACES       TO LK-SIGNAL-DETAIL (1).                   
010100     MOVE SPACES       TO LK-SIGNAL-DETAIL-2 (1).                 
010200     IF LK-CUSTOMER-CITY  = SPACES OR LK-MERCHANT-CITY = SPACES   
010300        OR LK-CUSTOMER-STATE = SPACES                             
010400        OR LK-MERCHANT-STATE = SPACES                             
010500        MOVE "Y" TO LK-POTENTIAL-FRAUD (1)                        
010600        MOVE MSG-CITYSTATE-NULL TO LK-SIGNAL-DETAIL (1)           
010700     ELSE                                                         
010800        PERFORM 3110-VALIDATE-STATES-I THRU 3110-VALIDATE-STATES-F
010900        IF NOT STATES-ARE-VALID                                   
011000           MOVE "Y" TO LK-POTENTIAL-FRAUD (1)                     
011100           MOVE MSG-INVALID-STATE TO LK-SIGNAL-DETAIL (1)         
011200           MOVE MSG-FRAUD-RISK TO LK-SIGNAL-DETAIL-2 (1)          
011300        ELSE                                                      
011400           PERFORM 3120-COMPARE-LOCATIONS-I                       
011500              THRU 3120-COMPARE-LOCATIONS-F                       
011600        END-IF                                                    
011700     END-IF.                                                      
011800*                                                                 
011900 3100-CHECK-LOCATION-F. EXIT.                                     
012000*    -----------------------------------------------------------  
012100*                                                                 
012200 3110-VALIDATE-STATES-I.                                          
012300*                                                                 
012400     MOVE LK-CUSTOMER-STATE TO CUST-STATE-UC.                     
012500     INSPECT CUST-STATE-UC CONVERTING                             
012600        "abcdefghijklmnopqrstuvwxyz"                              
012700        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
012800     MOVE LK-MERCHANT-STATE TO MERCH-STATE-UC.                    
012900     INSPECT MERCH-STATE-UC CONVERTING                            
013000        "abcdefghijklmnopqrstuvwxyz"                              
013100        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
013200     MOVE "N" TO W-CUST-FOUND-SW.                                 
013300     MOVE "N" TO W-MERCH-FOUND-SW.                                
013400     MOVE "N" TO W-STATES-VALID-SW.                               
013500     MOVE 1 TO STATE-IDX.                                         
013600     PERFORM 3111-SEARCH-ONE-STATE-I THRU 3111-SEARCH-ONE-STATE-F 
013700        UNTIL STATE-IDX > STATE-TABLE-COUNT                       
013800        OR (CUST-STATE-FOUND AND MERCH-STATE-FOUND).              
013900     IF CUST-STATE-FOUND AND MERCH-STATE-FOUND                    
014000        MOVE "Y" TO W-STATES-VALID-SW                             
014100     END-IF.                                                      
014200*                                                                 
014300 3110-VALIDATE-STATES-F. EXIT.                                    
014400*    -----------------------------------------------------------  
014500*                                                                 
014600 3111-SEARCH-ONE-STATE-I.                                         
014700*                                                                 
014800     IF CUST-STATE-UC = STATE-CODE (STATE-IDX)                    
014900        MOVE "Y" TO W-CUST-FOUND-SW                               
015000     END-IF.                                                      
015100     IF MERCH-STATE-UC = STATE-CODE (STATE-IDX)                   
015200        MOVE "Y" TO W-MERCH-FOUND-SW                              
015300     END-IF.                                                      
015400     ADD 1 TO STATE-IDX.                                          
015500*                                                                 
015600 3111-SEARCH-ONE-STATE-F. EXIT.                                   
015700*    -----------------------------------------------------------  
015800*                                                                 
015900 3120-COMPARE-LOCATIONS-I.                                        
016000*                                                                 
016100     MOVE LK-CUSTOMER-CITY TO CUST-CITY-UC.                       
016200     INSPECT CUST-CITY-UC CONVERTING                              
016300        "abcdefghijklmnopqrstuvwxyz"                              
016400        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
016500     MOVE LK-MERCHANT-CITY TO MERCH-CITY-UC.                      
016600     INSPECT MERCH-CITY-UC CONVERTING                             
016700        "abcdefghijklmnopqrstuvwxyz"                              
016800        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
016900     IF CUST-CITY-UC = MERCH-CITY-UC                              
017000        AND CUST-STATE-UC = MERCH-STATE-UC                        
017100        MOVE "N" TO LK-POTENTIAL-FRAUD (1)                        
017200        MOVE MSG-LOC-MATCH TO LK-SIGNAL-DETAIL (1)                
017300     ELSE                                                         
017400        IF CUST-STATE-UC = MERCH-STATE-UC                         
017500           MOVE "N" TO LK-POTENTIAL-FRAUD (1)                     
017600           MOVE MSG-SAME-STATE TO LK-SIGNAL-DETAIL (1)            
017700        ELSE                                                      
017800           MOVE "Y" TO LK-POTENTIAL-FRAUD (1)                     
017900           MOVE MSG-LOC-DIFFER TO LK-SIGNAL-DETAIL (1)            
018000           MOVE MSG-FRAUD-RISK TO LK-SIGNAL-DETAIL-2 (1)          
018100        END-IF                                                    
018200     END-IF.                                                      
018300*                                                                 
018400 3120-COMPARE-LOCATIONS-F. EXIT.                                  
018500*    -----------------------------------------------------------  
018600*    2. IP ADDRESS CHECK - FLAGS AN ADDRESS IN A PRIVATE RANGE AS 
018700*       A POSSIBLE VPN MASKING THE TRUE ORIGIN.                   
018800*    -----------------------------------------------------------  
018900*                                                                 
019000 3200-CHECK-IP-ADDRESS-I.                                         
019100*                                                                 
019200     MOVE "IP_ADDRESS"  TO LK-SIGNAL-TYPE (2).                    
019300     MOVE SPACES        TO LK-SIGNAL-DETAIL (2).                  
019400     MOVE SPACES        TO LK-SIGNAL-DETAIL-2 (2).                
019500     IF LK-IP-ADDRESS = SPACES                                    
019600        MOVE "Y" TO LK-POTENTIAL-FRAUD (2)                        
019700        MOVE MSG-IP-NULL TO LK-SIGNAL-DETAIL (2)                  
019800     ELSE                                                         
019900        PERFORM 3210-CLASSIFY-IP-I THRU 3210-CLASSIFY-IP-F        
020000        IF IP-IS-PRIVATE                                          
020100           MOVE "Y" TO LK-POTENTIAL-FRAUD (2)                     
020200           MOVE MSG-IP-PRIVATE TO LK-SIGNAL-DETAIL (2)            
020300        ELSE                                                      
020400           MOVE "N" TO LK-POTENTIAL-FRAUD (2)                     
020500           MOVE MSG-IP-OK TO LK-SIGNAL-DETAIL (2)                 
020600        END-IF                                                    
020700     END-IF.                                                      
020800*                                                                 
020900 3200-CHECK-IP-ADDRESS-F. EXIT.                                   
021000*    -----------------------------------------------------------  
021100*                                                                 
021200 3210-CLASSIFY-IP-I.                                              
021300*                                                                 
021400     MOVE "N" TO W-IP-PRIVATE-SW.                                 
021500     IF LK-IP-ADDRESS (1:3) = "10."                               
021600        MOVE "Y" TO W-IP-PRIVATE-SW                               
021700     ELSE                                                         
021800        IF LK-IP-ADDRESS (1:8) = "192.168."                       
021900           MOVE "Y" TO W-IP-PRIVATE-SW                            
022000        ELSE                                                      
022100           IF LK-IP-ADDRESS (1:4) = "172."                        
022200              PERFORM 3220-CHECK-172-RANGE-I                      
022300                 THRU 3220-CHECK-172-RANGE-F                      
022400           END-IF                                                 
022500        END-IF                                                    
022600     END-IF.                                                      
022700*                                                                 
022800 3210-CLASSIFY-IP-F. EXIT.                                        
022900*    -----------------------------------------------------------  
023000*                                                                 
023100 3220-CHECK-172-RANGE-I.                                          
023200*                                                                 
023300     MOVE SPACES TO IP-OCT1 IP-OCT2 IP-OCT3 IP-OCT4.              
023400     UNSTRING LK-IP-ADDRESS DELIMITED BY "."                      
023500        INTO IP-OCT1 IP-OCT2 IP-OCT3 IP-OCT4.                     
023600     IF IP-OCT2 (3:1) = SPACE AND IP-OCT2 (1:2) IS NUMERIC        
023700        MOVE IP-OCT2 (1:2) TO IP-OCT2-NUM                         
023800        IF IP-OCT2-NUM >= 16 AND IP-OCT2-NUM <= 31                
023900           MOVE "Y" TO W-IP-PRIVATE-SW                            
024000        END-IF                                                    
024100     END-IF.                                                      
024200*                                                                 
024300 3220-CHECK-172-RANGE-F. EXIT.                                    
024400*    -----------------------------------------------------------  
024500*    3. TRANSACTION-DETAILS CHECK - A POSITIVE AMOUNT WITH NO     
024600*       ITEMS ON THE ORDER IS THE CLASSIC MISCODED-QUANTITY       
024700*       FRAUD PATTERN CARD SERVICES ASKED US TO WATCH FOR.        
024800*    -----------------------------------------------------------  
024900*                                                                 
025000 3300-CHECK-TRANSACTION-I.                                        
025100*                                                                 
025200     MOVE "TRANSACTION" TO LK-SIGNAL-TYPE (3).                    
025300     MOVE SPACES         TO LK-SIGNAL-DETAIL (3).                 
025400     MOVE SPACES         TO LK-SIGNAL-DETAIL-2 (3).               
025500     IF LK-PURCHASED-ITEM-COUNT < 1                               
025600        AND LK-PURCHASE-AMOUNT > 0.00                             
025700        MOVE "Y" TO LK-POTENTIAL-FRAUD (3)                        
025800        MOVE MSG-ITEMCOUNT-BAD TO LK-SIGNAL-DETAIL (3)            
025900        MOVE MSG-FRAUD-RISK TO LK-SIGNAL-DETAIL-2 (3)             
026000     ELSE                                                         
026100        MOVE "N" TO LK-POTENTIAL-FRAUD (3)                        
026200        MOVE MSG-TRAN-OK TO LK-SIGNAL-DETAIL (3)                  
026300     END-IF.                                                      
026400*                                                                 
026500 3300-CHECK-TRANSACTION-F. EXIT.                                  
026600*    -----------------------------------------------------------  
026700*    4. CARD-DETAILS CHECK - THE NAME ON THE CARD SHOULD MATCH    
026800*       THE CUSTOMER NAME ON THE ORDER, CASE-INSENSITIVE.         
026900*    -----------------------------------------------------------  
027000*                                                                 
027100 3400-CHECK-CARD-DETAILS-I.                                       
027200*                                                                 
027300     MOVE "CARD_DETAILS" TO LK-SIGNAL-TYPE (4).                   
027400     MOVE SPACES          TO LK-SIGNAL-DETAIL (4).                
027500     MOVE SPACES          TO LK-SIGNAL-DETAIL-2 (4).              
027600     IF LK-CUSTOMER-NAME = SPACES OR LK-NAME-ON-CARD = SPACES     
027700        MOVE "Y" TO LK-POTENTIAL-FRAUD (4)                        
027800        MOVE MSG-CARDNAME-NULL TO LK-SIGNAL-DETAIL (4)            
027900     ELSE                                                         
028000        MOVE LK-CUSTOMER-NAME TO CUST-NAME-UC                     
028100        INSPECT CUST-NAME-UC CONVERTING                           
028200           "abcdefghijklmnopqrstuvwxyz"                           
028300           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
028400        MOVE LK-NAME-ON-CARD TO CARD-NAME-UC                      
028500        INSPECT CARD-NAME-UC CONVERTING                           
028600           "abcdefghijklmnopqrstuvwxyz"                           
028700           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
028800        IF CUST-NAME-UC = CARD-NAME-UC                            
028900           MOVE "N" TO LK-POTENTIAL-FRAUD (4)                     
029000           MOVE MSG-CARD-OK TO LK-SIGNAL-DETAIL (4)               
029100        ELSE                                                      
029200           MOVE "Y" TO LK-POTENTIAL-FRAUD (4)                     
029300           MOVE MSG-CARDNAME-MISMATCH TO LK-SIGNAL-DETAIL (4)     
029400        END-IF                                                    
029500     END-IF.                                                      
029600*                                                                 
029700 3400-CHECK-CARD-DETAILS-F. EXIT.                                 
