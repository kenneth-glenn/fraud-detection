000100*                                                                 
000200*    SLSCOROUT.CBL                                                
000300*    -----------------------------------------------------------  
000400*    FILE-CONTROL ENTRY FOR THE SCORED TRANSACTION OUTPUT FILE.   
000500*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000600*    -----------------------------------------------------------  
000700*                                                                 
000800     SELECT SCORED-FILE ASSIGN TO SCORED-OUT                      
000900            ORGANIZATION IS LINE SEQUENTIAL.                      
