000100*                                                                 
000200*    FDCTLRPT.CBL                                                 
000300*    -----------------------------------------------------------  
000400*    FD AND LINE LAYOUT FOR THE END-OF-RUN CONTROL REPORT - ONE   
000500*    LABEL/VALUE LINE PER CONTROL TOTAL, WRITTEN ONCE AT THE      
000600*    SINGLE END-OF-FILE CONTROL BREAK FOR THE RUN.                
000700*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000800*    08/10/26  CAV  WI-4471 QA FIX - CTL-LABEL WIDENED TO X(35)   
000900*                   SO THE FULL REPORT TEXT FITS; FILLER CUT TO   
001000*                   X(36) TO HOLD THE LINE AT 80 BYTES.           
001100*    -----------------------------------------------------------  
001200*                                                                 
001300 FD  CONTROL-REPORT-FILE                                          
001400     LABEL RECORDS ARE OMITTED                                    
001500     RECORDING MODE IS F.                                         
001600*                                                                 
001700 01  CONTROL-REPORT-LINE.                                         
001800     05  CTL-LABEL                PIC X(35).                      
001900     05  CTL-VALUE                PIC ZZZZZZZZ9.                  
002000     05  FILLER                   PIC X(36).                      
002100*                                                                 
002200 01  CONTROL-REPORT-IMAGE REDEFINES CONTROL-REPORT-LINE.          
002300     05  FILLER                   PIC X(80).                      
