000100*                                                                 
000200*    LKTRANS.CBL                                                  
000300*    -----------------------------------------------------------  
000400*    LINKAGE-SECTION COPY OF THE TRANSACTION RECORD - SHARED BY   
000500*    TRANSACTION-MAPPER AND FRAUD-DETECTION-SERVICE SO BOTH       
000600*    CALLED MODULES SEE EXACTLY THE FIELDS FRAUD-SCORING-BATCH    
000700*    READ OFF TRANSACTION-IN.                                     
000800*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000900*    -----------------------------------------------------------  
001000*                                                                 
001100 01  LK-TRANSACTION-RECORD.                                       
001200     05  LK-TRANSACTION-ID        PIC X(36).                      
001300     05  LK-CUSTOMER-NAME         PIC X(60).                      
001400     05  LK-IP-ADDRESS            PIC X(45).                      
001500     05  LK-CUSTOMER-CITY         PIC X(40).                      
001600     05  LK-CUSTOMER-STATE        PIC X(02).                      
001700     05  LK-CARD-LAST4            PIC X(04).                      
001800     05  LK-NAME-ON-CARD          PIC X(60).                      
001900     05  LK-PURCHASE-AMOUNT       PIC 9(17)V99.                   
002000     05  LK-MERCHANT-NAME         PIC X(60).                      
002100     05  LK-MERCHANT-CITY         PIC X(40).                      
002200     05  LK-MERCHANT-STATE        PIC X(02).                      
002300     05  LK-PURCHASED-ITEM-COUNT  PIC S9(9).                      
002400     05  LK-VALID-FROM            PIC X(20).                      
002500     05  LK-VALID-TO              PIC X(20).                      
002600     05  LK-IS-CURRENT            PIC X(01).                      
002700         88  LK-CURRENT-RECORD    VALUE "Y".                      
002800*                                                                 
002900 01  LK-TRANSACTION-IMAGE REDEFINES LK-TRANSACTION-RECORD.        
003000     05  FILLER                   PIC X(418).                     
