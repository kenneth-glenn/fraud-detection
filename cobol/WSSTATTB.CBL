000100*                                                                 
000200*    WSSTATTB.CBL                                                 
000300*    ===========================================================  
000400*    FRAUD SCORING - TABLE OF VALID US STATE ABBREVIATIONS        
000500*    -----------------------------------------------------------  
000600*    CHANGE LOG                                                   
000700*    06/09/26  CAV  WI-4471 BUILT FOR FRAUD-DETECTION-SERVICE     
000800*                   LOCATION CHECK - 50 CODES, FIXED ORDER, NO    
000900*                   STATE MASTER FILE IN THE FRAUD SCORING RUN.   
001000*    ===========================================================  
001100*                                                                 
001200 01  STATE-TABLE-LITERAL  PIC X(100) VALUE                        
001300     "ALAKAZARCACOCTDEFLGAHIIDILINIAKSKYLAMEMDMAMIMNMSMO          
001400-    "MTNENVNHNJNMNYNCNDOHOKORPARISCSDTNTXUTVTVAWAWVWIWY".        
001500*                                                                 
001600 01  STATE-TABLE REDEFINES STATE-TABLE-LITERAL.                   
001700     05  STATE-CODE       PIC X(02) OCCURS 50 TIMES.              
001800*                                                                 
001900 77  STATE-TABLE-COUNT    PIC 9(02) COMP VALUE 50.                
