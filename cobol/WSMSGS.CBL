000100*                                                                 
000200*    WSMSGS.CBL                                                   
000300*    -----------------------------------------------------------  
000400*    FIXED SIGNAL-DETAIL MESSAGE TEXT FOR FRAUD-DETECTION-SERVICE.
000500*    KEPT IN ONE COPYBOOK SO OPS CAN CONFIRM THE WORDING MATCHES  
000600*    WHAT RISK REVIEW SIGNED OFF ON WITHOUT READING THE PROGRAM.  
000700*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000800*    -----------------------------------------------------------  
000900*                                                                 
001000 01  SIGNAL-MESSAGES.                                             
001100  05  MSG-CITYSTATE-NULL        PIC X(80)                         
001200      VALUE "Customer and merchant city/state cannot be null".    
001300  05  MSG-INVALID-STATE         PIC X(80)                         
001400      VALUE "Invalid customer or merchant state abbreviation".    
001500  05  MSG-FRAUD-RISK            PIC X(80)                         
001600      VALUE "Potential risk of fraudulent activity".              
001700  05  MSG-LOC-MATCH             PIC X(80)                         
001800      VALUE "Customer and merchant locations match".              
001900  05  MSG-SAME-STATE            PIC X(80)                         
002000      VALUE "Customer and merchant are in the same state".        
002100  05  MSG-LOC-DIFFER            PIC X(80)                         
002200      VALUE "Customer and merchant locations differ".             
002300  05  MSG-IP-NULL               PIC X(80)                         
002400      VALUE "Transaction or IP address cannot be null".           
002500  05  MSG-IP-PRIVATE            PIC X(80)                         
002600      VALUE "IP Address is in a private range and may use a VPN to
002700-    " mask its origin".                                          
002800  05  MSG-IP-OK                 PIC X(80)                         
002900      VALUE "IP Address is not known to be fraudulent or malicious
003000-    "".                                                          
003100  05  MSG-ITEMCOUNT-BAD         PIC X(80)                         
003200      VALUE "Purchased item count is less than 1 while purchase am
003300-    "ount is positive".                                          
003400  05  MSG-TRAN-OK               PIC X(80)                         
003500      VALUE "Transaction details do not look fraudulent".         
003600  05  MSG-CARDNAME-NULL         PIC X(80)                         
003700      VALUE "Transaction, customer name, or name on card cannot be
003800-    " null".                                                     
003900  05  MSG-CARDNAME-MISMATCH     PIC X(80)                         
004000      VALUE "Name on card does not match the customer's name".    
004100  05  MSG-CARD-OK               PIC X(80)                         
004200      VALUE "Card details do not look fraudulent".                
