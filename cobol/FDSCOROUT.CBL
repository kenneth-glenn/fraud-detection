000100*                                                                 
000200*    FDSCOROUT.CBL                                                
000300*    -----------------------------------------------------------  
000400*    FD AND RECORD LAYOUT FOR THE SCORED TRANSACTION OUTPUT       
000500*    FILE - THE TRANSACTION FIELDS PLUS ITS FOUR FRAUD SIGNALS,   
000600*    ALWAYS IN THE FIXED ORDER LOCATION / IP-ADDRESS /            
000700*    TRANSACTION / CARD-DETAILS.                                  
000800*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000900*    -----------------------------------------------------------  
001000*                                                                 
001100 FD  SCORED-FILE                                                  
001200     LABEL RECORDS ARE OMITTED                                    
001300     RECORDING MODE IS F.                                         
001400*                                                                 
001500 01  SCORED-TRANSACTION-OUTPUT-RECORD.                            
001600     05  SCO-TRANSACTION-ID       PIC X(36).                      
001700     05  SCO-CUSTOMER-NAME        PIC X(60).                      
001800     05  SCO-IP-ADDRESS           PIC X(45).                      
001900     05  SCO-CUSTOMER-CITY        PIC X(40).                      
002000     05  SCO-CUSTOMER-STATE       PIC X(02).                      
002100     05  SCO-CARD-LAST4           PIC X(04).                      
002200     05  SCO-NAME-ON-CARD         PIC X(60).                      
002300     05  SCO-PURCHASE-AMOUNT      PIC 9(17)V99.                   
002400     05  SCO-MERCHANT-NAME        PIC X(60).                      
002500     05  SCO-MERCHANT-CITY        PIC X(40).                      
002600     05  SCO-MERCHANT-STATE       PIC X(02).                      
002700     05  SCO-PURCHASED-ITEM-COUNT PIC S9(9).                      
002800     05  SCO-SIGNAL-AREA OCCURS 4 TIMES.                          
002900         10  SCO-SIGNAL-TYPE      PIC X(15).                      
003000         10  SCO-POTENTIAL-FRAUD  PIC X(01).                      
003100             88  SCO-FRAUD-FLAGGED    VALUE "Y".                  
003200         10  SCO-SIGNAL-DETAIL    PIC X(80).                      
003300         10  SCO-SIGNAL-DETAIL-2  PIC X(80).                      
003400     05  FILLER                   PIC X(19).                      
003500*                                                                 
003600 01  SCORED-OUTPUT-IMAGE                                          
003700         REDEFINES SCORED-TRANSACTION-OUTPUT-RECORD.              
003800     05  FILLER                   PIC X(1100).                    
