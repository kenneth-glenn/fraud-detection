000100*                                                                 
000200*    SLCTLRPT.CBL                                                 
000300*    -----------------------------------------------------------  
000400*    FILE-CONTROL ENTRY FOR THE END-OF-RUN CONTROL REPORT.        
000500*    06/09/26  CAV  WI-4471 ORIGINAL.                             
000600*    -----------------------------------------------------------  
000700*                                                                 
000800     SELECT CONTROL-REPORT-FILE ASSIGN TO CONTROL-REPORT          
000900            ORGANIZATION IS LINE SEQUENTIAL.                      
