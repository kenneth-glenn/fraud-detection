000100*                                                                 
000200*    IDENTIFICATION DIVISION.                                     
000300 IDENTIFICATION DIVISION.                                         
000400 PROGRAM-ID.     fraud-scoring-batch.                             
000500 AUTHOR.         R. MCALLISTER.                                   
000600 INSTALLATION.   PAYMENTS RISK SYSTEMS - BATCH DEVELOPMENT.       
000700 DATE-WRITTEN.   03/11/87.                                        
000800 DATE-COMPILED.                                                   
000900 SECURITY.       CONFIDENTIAL - FRAUD OPERATIONS USE ONLY.        
001000*                                                                 
001100*    -----------------------------------------------------------  
001200*    CHANGE LOG                                                   
001300*    -----------------------------------------------------------  
001400*    03/11/87  RAM  ORIGINAL - DRIVES THE NIGHTLY ORDER MASTER    
001500*                   CONVERSION RUN (OPEN, READ, CALL, WRITE).     
001600*    07/22/89  RAM  ADDED THE END-OF-RUN CONTROL TOTAL REPORT AT  
001700*                   OPERATIONS' REQUEST.                          
001800*    01/14/92  DJO  SPLIT THE EXCEPTION-EDIT LOGIC OUT TO ITS OWN 
001900*                   CALLED MODULE SO IT COULD BE SHARED WITH THE  
002000*                   ONLINE SCREEN.                                
002100*    11/02/98  CAV  Y2K REMEDIATION - 4-DIGIT YEAR CARRIED ON THE 
002200*                   RUN-SEQUENCE STAMP.                           
002300*    09/13/04  TLO  REASSIGNED FROM ORDER MASTER TO THE GENERAL   
002400*                   RECORD-VERSIONING UTILITY POOL.               
002500*    06/09/26  CAV  WI-4471 REBUILT AS THE FRAUD-SIGNAL SCORING   
002600*                   BATCH DRIVER - READS TRANSACTION-IN, CALLS    
002700*                   TRANSACTION-MAPPER AND FRAUD-DETECTION-       
002800*                   SERVICE FOR EACH RECORD, WRITES SCORED-OUT    
002900*                   AND THE END-OF-RUN CONTROL-REPORT.            
003000*    08/10/26  CAV  WI-4471 QA FIX - CONTROL-REPORT LABEL NOW     
003100*                   READS "WITH ANY FRAUD RISK" TO MATCH THE      
003200*                   SIGNED-OFF REPORT SPEC, CTL-LABEL WIDENED     
003300*                   TO HOLD IT, CALLED-MODULE PROGRAM-IDs AND     
003400*                   CALL LITERALS LOWER-CASED TO MATCH FILE.      
003500*    -----------------------------------------------------------  
003600*                                                                 
003700 ENVIRONMENT DIVISION.                                            
003800 CONFIGURATION SECTION.                                           
003900 SPECIAL-NAMES.                                                   
004000     C01 IS TOP-OF-FORM.                                          
004100*                                                                 
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400*                                                                 
004500     COPY "SLTRANIN.CBL".                                         
004600     COPY "SLSCOROUT.CBL".                                        
004700     COPY "SLCTLRPT.CBL".                                         
004800*                                                                 
004900 DATA DIVISION.                                                   
005000 FILE SECTION.                                                    
005100*                                                                 
005200     COPY "FDTRANIN.CBL".                                         
005300     COPY "FDSCOROUT.CBL".                                        
005400     COPY "FDCTLRPT.CBL".                                         
005500*                                                                 
005600 WORKING-STORAGE SECTION.                                         
005700*                                                                 
005800     COPY "LKSIGNAL.CBL".                                         
005900*                                                                 
006000 01  W-END-OF-FILE            PIC X(01) VALUE "N".                
006100     88  END-OF-FILE                    VALUE "Y".                
006200*                                                                 
006300 01  W-ANY-FRAUD-FOUND-SW     PIC X(01) VALUE "N".                
006400     88  ANY-FRAUD-FOUND                VALUE "Y".                
006500*                                                                 
006600 77  W-RUN-SEQUENCE           PIC 9(08) COMP VALUE 0.             
006700 77  IDX-SIG                  PIC 9(02) COMP.                     
006800*                                                                 
006900 77  RECORDS-READ-COUNT            PIC 9(08) COMP VALUE 0.        
007000 77  SIGNALS-WRITTEN-COUNT         PIC 9(08) COMP VALUE 0.        
007100 77  FRAUD-SIGNALS-COUNT           PIC 9(08) COMP VALUE 0.        
007200 77  RECORDS-WITH-FRAUD-RISK-COUNT PIC 9(08) COMP VALUE 0.        
007300*                                                                 
007400 PROCEDURE DIVISION.                                              
007500*                                                                 
007600 MAIN-LOGIC-I.                                                    
007700*                                                                 
007800     PERFORM 1000-INITIALIZE-I THRU 1000-INITIALIZE-F.            
007900     PERFORM 2000-PROCESS-RECORD-I THRU 2000-PROCESS-RECORD-F     
008000        UNTIL END-OF-FILE.                                        
008100     PERFORM 9000-FINAL-I THRU 9000-FINAL-F.                      
008200     STOP RUN.                                                    
008300*    -----------------------------------------------------------  
008400*                                                                 
008500 1000-INITIALIZE-I.                                               
008600*                                                                 
008700     OPEN INPUT  TRANSACTION-FILE.                                
008800     OPEN OUTPUT SCORED-FILE.                                     
008900     OPEN OUTPUT CONTROL-REPORT-FILE.                             
009000     MOVE "N" TO W-END-OF-FILE.                                   
009100     PERFORM 1100-READ-TRANSACTION-I THRU 1100-READ-TRANSACTION-F.
009200*                                                                 
009300 1000-INITIALIZE-F. EXIT.                                         
009400*    -----------------------------------------------------------  
009500*                                                                 
009600 1100-READ-TRANSACTION-I.                                         
009700*                                                                 
009800     READ TRANSACTION-FILE                                        
009900        AT END MOVE "Y" TO W-END-OF-FILE.                         
010000*                                                                 
010100 1100-READ-TRANSACTION-F. EXIT.                                   
010200*    -----------------------------------------------------------  
010300*    ONE TRANSACTION IN, ONE SCORED TRANSACTION OUT - THE MAPPER  
010400*    STAMPS THE VALIDITY WINDOW, THE DETECTION SERVICE RUNS THE   
010500*    FOUR SIGNAL CHECKS, THIS PARAGRAPH JUST ACCUMULATES AND      
010600*    WRITES WHAT COMES BACK.                                      
010700*    -----------------------------------------------------------  
010800*                                                                 
010900 2000-PROCESS-RECORD-I.                                           
011000*                                                                 
011100     IF TRANSACTION-RECORD-IMAGE = SPACES                         
011200        DISPLAY "TRANSACTION CANNOT BE NULL OR EMPTY"             
011300     ELSE                                                         
011400        ADD 1 TO W-RUN-SEQUENCE                                   
011500        CALL "transaction-mapper" USING TRANSACTION-RECORD-IN,    
011600             W-RUN-SEQUENCE                                       
011700        CALL "fraud-detection-service"                            
011800             USING TRANSACTION-RECORD-IN, LK-SIGNAL-TABLE         
011900        PERFORM 2100-ACCUMULATE-TOTALS-I                          
012000           THRU 2100-ACCUMULATE-TOTALS-F                          
012100        PERFORM 2200-WRITE-SCORED-RECORD-I                        
012200           THRU 2200-WRITE-SCORED-RECORD-F                        
012300     END-IF.                                                      
012400     PERFORM 1100-READ-TRANSACTION-I THRU 1100-READ-TRANSACTION-F.
012500*                                                                 
012600 2000-PROCESS-RECORD-F. EXIT.                                     
012700*    -----------------------------------------------------------  
012800*                                                                 
012900 2100-ACCUMULATE-TOTALS-I.                                        
013000*                                                                 
013100     ADD 1 TO RECORDS-READ-COUNT.                                 
013200     ADD 4 TO SIGNALS-WRITTEN-COUNT.                              
013300     MOVE "N" TO W-ANY-FRAUD-FOUND-SW.                            
013400     PERFORM 2110-CHECK-ONE-SIGNAL-I THRU 2110-CHECK-ONE-SIGNAL-F 
013500        VARYING IDX-SIG FROM 1 BY 1 UNTIL IDX-SIG > 4.            
013600     IF ANY-FRAUD-FOUND                                           
013700        ADD 1 TO RECORDS-WITH-FRAUD-RISK-COUNT                    
013800     END-IF.                                                      
013900*                                                                 
014000 2100-ACCUMULATE-TOTALS-F. EXIT.                                  
014100*    -----------------------------------------------------------  
014200*                                                                 
014300 2110-CHECK-ONE-SIGNAL-I.                                         
014400*                                                                 
014500     IF LK-POTENTIAL-FRAUD (IDX-SIG) = "Y"                        
014600        ADD 1 TO FRAUD-SIGNALS-COUNT                              
014700        MOVE "Y" TO W-ANY-FRAUD-FOUND-SW                          
014800     END-IF.                                                      
014900*                                                                 
015000 2110-CHECK-ONE-SIGNAL-F. EXIT.                                   
015100*    -----------------------------------------------------------  
015200*    THE SCORED RECORD'S FIRST 377 BYTES ARE THE TRANSACTION      
015300*    FIELDS IN THE SAME ORDER THEY WERE READ - MOVED AS ONE       
015400*    IMAGE RATHER THAN FIELD BY FIELD - FOLLOWED BY THE FOUR      
015500*    SIGNAL ENTRIES THE DETECTION SERVICE JUST BUILT.             
015600*    -----------------------------------------------------------  
015700*                                                                 
015800 2200-WRITE-SCORED-RECORD-I.                                      
015900*                                                                 
016000     MOVE TRANSACTION-RECORD-IMAGE (1:377)                        
016100       TO SCORED-OUTPUT-IMAGE (1:377).                            
016200     MOVE LK-SIGNAL-TABLE-IMAGE                                   
016300       TO SCORED-OUTPUT-IMAGE (378:704).                          
016400     WRITE SCORED-TRANSACTION-OUTPUT-RECORD.                      
016500*                                                                 
016600 2200-WRITE-SCORED-RECORD-F. EXIT.                                
016700*    -----------------------------------------------------------  
016800*                                                                 
016900 9000-FINAL-I.                                                    
017000*                                                                 
017100     MOVE SPACES TO CONTROL-REPORT-LINE.                          
017200     MOVE "TRANSACTIONS SCORED:" TO CTL-LABEL.                    
017300     MOVE RECORDS-READ-COUNT TO CTL-VALUE.                        
017400     WRITE CONTROL-REPORT-LINE.                                   
017500*                                                                 
017600     MOVE SPACES TO CONTROL-REPORT-LINE.                          
017700     MOVE "FRAUD SIGNALS WRITTEN:" TO CTL-LABEL.                  
017800     MOVE SIGNALS-WRITTEN-COUNT TO CTL-VALUE.                     
017900     WRITE CONTROL-REPORT-LINE.                                   
018000*                                                                 
018100     MOVE SPACES TO CONTROL-REPORT-LINE.                          
018200     MOVE "FRAUD SIGNALS RAISED:" TO CTL-LABEL.                   
018300     MOVE FRAUD-SIGNALS-COUNT TO CTL-VALUE.                       
018400     WRITE CONTROL-REPORT-LINE.                                   
018500*                                                                 
018600     MOVE SPACES TO CONTROL-REPORT-LINE.                          
018700     MOVE "TRANSACTIONS WITH ANY FRAUD RISK:" TO CTL-LABEL.       
018800     MOVE RECORDS-WITH-FRAUD-RISK-COUNT TO CTL-VALUE.             
018900     WRITE CONTROL-REPORT-LINE.                                   
019000*                                                                 
019100     CLOSE TRANSACTION-FILE.                                      
019200     CLOSE SCORED-FILE.                                           
019300     CLOSE CONTROL-REPORT-FILE.                                   
019400*                                                                 
019500 9000-FINAL-F. EXIT.                                              
